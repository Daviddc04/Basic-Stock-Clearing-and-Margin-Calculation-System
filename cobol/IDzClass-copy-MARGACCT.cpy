000100******************************************************************
000200*                                                                *
000300*    MARGACCT  -  CLIENT ACCOUNT TABLE                          *
000400*                                                                *
000500*    HOLDS THE CLEARING RUN'S CLIENT ACCOUNTS IN STORAGE FOR THE*
000600*    LIFE OF THE RUN.  LOADED BY MARGCLR AT 050-BUILD-ACCOUNT-  *
000700*    TABLE, SEARCHED AND DEBITED BY MARGENG ONE ENTRY AT A TIME,*
000800*    AND RE-WRITTEN TO THE ACCOUNT MASTER FILE BY MARGCLR AT    *
000900*    END OF RUN.  ONLY 10 ENTRIES ARE CARRIED TODAY BUT THE     *
001000*    TABLE SIZE IS A DATA NAME SO OPS CAN RAISE MARG-ACCT-MAX   *
001100*    WITHOUT A RECOMPILE OF THE CALLERS.                        *
001200*                                                                *
001300*    AMENDMENT HISTORY                                          *
001400*    ----------------                                           *
001500*    DATE-WRITTEN.   03/14/88.                                  *
001600*    88-03-14  RLH  ORIGINAL COPYBOOK.                          *
001700*    91-06-02  RLH  ADDED MARG-ACCT-MAX SO TABLE SIZE IS DATA-  *
001800*                   DRIVEN INSTEAD OF A LITERAL IN EVERY CALLER.*
001900*    96-11-19  DMK  ADDED FILLER RESERVE BYTES PER DP STANDARDS *
002000*                   REVIEW - ROOM FOR A STATUS BYTE LATER.      *
002100*    99-01-08  DMK  Y2K REVIEW - NO DATE FIELDS IN THIS MEMBER, *
002200*                   NO CHANGE REQUIRED.  CR-1999-0041.          *
002300******************************************************************
002400
002500 01  MARG-ACCOUNT-TABLE.
002600     05  MARG-ACCT-MAX             PIC S9(4) COMP VALUE +10.
002700     05  MARG-ACCT-COUNT           PIC S9(4) COMP VALUE +0.
002800     05  MARG-ACCT-ENTRY OCCURS 10 TIMES
002900                         INDEXED BY MARG-ACCT-IDX.
003000         10  MARG-ACCT-CLIENT-ID       PIC X(10).
003100         10  MARG-ACCT-BALANCE         PIC S9(17)V99.
003200         10  FILLER                    PIC X(08).
