000100******************************************************************
000200* PROGRAM:  MARGENG                                              *
000300*                                                                *
000400* AUTHOR :  R. L. HALVERSEN                                      *
000500*           MERIDIAN SECURITIES CORP. - EDP DIVISION             *
000600*                                                                *
000700* SUBROUTINE TO CALCULATE TRADE MARGIN AND CLEAR OR REJECT A     *
000800* SINGLE TRADE AGAINST THE CLIENT'S ACCOUNT BALANCE.             *
000900*   - CALLED BY PROGRAM MARGCLR, ONCE PER TRADE REQUEST          *
001000*                                                                *
001100******************************************************************
001200* Linkage:                                                       *
001300*      parameters:                                               *
001400*        1: Trade request  (passed, not changed)                 *
001500*        2: Trade result   (passed and modified - margin,        *
001600*                           status, account-found switch)        *
001700*        3: Account table  (passed and modified - the matched    *
001800*                           entry's balance is debited here)     *
001900******************************************************************
002000* AMENDMENT HISTORY                                               *
002100* ----------------                                               *
002200* DATE-WRITTEN.  09/02/88.                                       *
002300* 88-09-02  RLH  ORIGINAL SUBROUTINE, REPLACES MANUAL MARGIN     *
002400*                DESK CALCULATION FORM MC-4.                     *
002500* 90-04-11  RLH  CORRECTED TRUNCATION OF MARGIN ON LARGE TRADES - *
002600*                COMPUTE NOW CARRIES S9(15)V99 THROUGHOUT.       *
002700* 93-11-30  TJM  ADDED ACCOUNT-NOT-FOUND SWITCH FOR MARGCLR'S    *
002800*                NEW ERROR REPORT (REQUEST EDP-93-118).          *
002900* 98-12-04  DMK  Y2K REVIEW - NO DATE FIELDS MANIPULATED IN THIS *
003000*                MEMBER.  NO CHANGE REQUIRED.  CR-1998-0233.     *
003100* 01-06-19  TJM  ZERO-BALANCE TRADES NOW REJECT CLEANLY - ADDED  *
003200*                UNSIGNED SNAPSHOT FOR THE SUFFICIENCY TEST.     *
003300*                REQUEST EDP-2001-054.                           *
003400* 03-02-27  RLH  MARGIN RATE MOVED TO A WORKING-STORAGE CONSTANT *
003500*                SO FUTURE RATE CHANGES ARE A ONE-LINE FIX.      *
003600******************************************************************
003700 IDENTIFICATION DIVISION.
003800 PROGRAM-ID.    MARGENG.
003900 AUTHOR.        R. L. HALVERSEN.
004000 INSTALLATION.  MERIDIAN SECURITIES CORP.
004100 DATE-WRITTEN.  09/02/88.
004200 DATE-COMPILED.
004300 SECURITY.      COMPANY CONFIDENTIAL.
004400******************************************************************
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER.   IBM-370.
004800 OBJECT-COMPUTER.   IBM-370.
004900 SPECIAL-NAMES.
005000     CLASS NUMERIC-TEST-CLASS IS '0' THRU '9'
005100     UPSI-0 ON STATUS IS MARGENG-TEST-MODE.
005200 INPUT-OUTPUT SECTION.
005300******************************************************************
005400 DATA DIVISION.
005500
005600 WORKING-STORAGE SECTION.
005700
005800 01  WS-PROGRAM-STATUS-AREA.
005900     05  WS-PROGRAM-STATUS        PIC X(30)     VALUE SPACES.
006000 01  WS-PROGRAM-STATUS-CODE REDEFINES WS-PROGRAM-STATUS-AREA.
006100     05  WS-STATUS-PHASE-CD       PIC X(04).
006200     05  FILLER                   PIC X(26).
006300
006400 01  WS-FIRST-TIME-SW             PIC X         VALUE 'Y'.
006500     88  MARGENG-FIRST-CALL                     VALUE 'Y'.
006600
006700 01  WS-CALL-COUNT                PIC S9(7)     COMP VALUE +0.
006800
006900 01  WS-MARGIN-CONSTANTS.
007000     05  WS-MARGIN-RATE           PIC S9(1)V99  VALUE +0.10.
007100
007200 01  WS-CALC-FIELDS.
007300     05  WS-GROSS-TRADE-VALUE     PIC S9(15)V99 VALUE +0.
007400     05  WS-MARGIN-COMPUTED       PIC S9(15)V99 VALUE +0.
007500 01  WS-CALC-FIELDS-DUMP REDEFINES WS-CALC-FIELDS
007600                                  PIC X(34).
007700
007800 01  WS-FOUND-ACCOUNT-SNAPSHOT.
007900     05  WS-FOUND-CLIENT-ID       PIC X(10)     VALUE SPACES.
008000     05  WS-FOUND-BALANCE         PIC S9(17)V99 VALUE +0.
008100 01  WS-FOUND-BALANCE-UNSIGNED REDEFINES
008200                     WS-FOUND-ACCOUNT-SNAPSHOT.
008300     05  FILLER                   PIC X(10).
008400     05  WS-FOUND-BALANCE-ABS     PIC 9(17)V99.
008500
008600******************************************************************
008700 LINKAGE SECTION.
008800
008900 01  LK-TRADE-REQUEST.
009000     05  LK-TR-CLIENT-ID          PIC X(10).
009100     05  LK-TR-SYMBOL             PIC X(08).
009200     05  LK-TR-QUANTITY           PIC 9(05).
009300     05  LK-TR-PRICE              PIC 9(07)V99.
009400
009500 01  LK-TRADE-RESULT.
009600     05  LK-MARGIN-REQUIRED       PIC 9(15)V99.
009700     05  LK-TRADE-STATUS          PIC X(08).
009800     05  LK-ACCOUNT-FOUND-SW      PIC X(03).
009900         88  LK-ACCOUNT-FOUND               VALUE 'YES'.
010000         88  LK-ACCOUNT-NOT-FOUND           VALUE 'NO '.
010100
010200     COPY MARGACCT.
010300
010400******************************************************************
010500 PROCEDURE DIVISION USING LK-TRADE-REQUEST,
010600                          LK-TRADE-RESULT,
010700                          MARG-ACCOUNT-TABLE.
010800
010900 000-MAIN.
011000     MOVE 'MARGENG STARTED' TO WS-PROGRAM-STATUS.
011100     ADD 1 TO WS-CALL-COUNT.
011200     IF MARGENG-FIRST-CALL
011300         MOVE 'N' TO WS-FIRST-TIME-SW
011400     END-IF.
011500     PERFORM 900-INIT-RESULT THRU 900-EXIT.
011600     PERFORM 100-CALC-MARGIN THRU 100-EXIT.
011700     PERFORM 200-FIND-ACCOUNT THRU 200-EXIT.
011800     PERFORM 300-CHECK-AND-CLEAR THRU 300-EXIT.
011900     MOVE 'MARGENG ENDED'   TO WS-PROGRAM-STATUS.
012000     GOBACK.
012100
012200 100-CALC-MARGIN.
012300     MOVE 'CALCULATING TRADE MARGIN' TO WS-PROGRAM-STATUS.
012400     COMPUTE WS-GROSS-TRADE-VALUE ROUNDED =
012410             LK-TR-PRICE * LK-TR-QUANTITY.
012420*    MARGIN RATE IS A CONSTANT 10 PERCENT OF GROSS VALUE         TJM0393
012600     COMPUTE WS-MARGIN-COMPUTED ROUNDED =
012700             WS-GROSS-TRADE-VALUE * WS-MARGIN-RATE.
012800     MOVE WS-MARGIN-COMPUTED TO LK-MARGIN-REQUIRED.
012900
013000 100-EXIT.
013100     EXIT.
013200
013300 200-FIND-ACCOUNT.
013400     MOVE 'LOCATING CLIENT ACCOUNT' TO WS-PROGRAM-STATUS.
013500     SET MARG-ACCT-IDX TO 1.
013600     SEARCH MARG-ACCT-ENTRY
013700         AT END
013800             MOVE 'NO '  TO LK-ACCOUNT-FOUND-SW
013900             MOVE SPACES TO WS-FOUND-CLIENT-ID
014000             MOVE 0      TO WS-FOUND-BALANCE
014100         WHEN
014200             MARG-ACCT-CLIENT-ID (MARG-ACCT-IDX) = LK-TR-CLIENT-ID
014300                MOVE 'YES' TO LK-ACCOUNT-FOUND-SW
014400                MOVE MARG-ACCT-CLIENT-ID (MARG-ACCT-IDX)
014500                                TO WS-FOUND-CLIENT-ID
014600                MOVE MARG-ACCT-BALANCE (MARG-ACCT-IDX)
014700                                TO WS-FOUND-BALANCE.
014800
014900 200-EXIT.
015000     EXIT.
015100
015200 300-CHECK-AND-CLEAR.
015300     MOVE 'CHECKING BALANCE SUFFICIENCY' TO WS-PROGRAM-STATUS.
015400     IF LK-ACCOUNT-NOT-FOUND
015500         MOVE 'REJECTED' TO LK-TRADE-STATUS
015600         GO TO 300-EXIT.
015700*    A ZERO OR SHORT BALANCE AGAINST A POSITIVE MARGIN REJECTS - TJM0101
015800*    EQUAL BALANCE CLEARS, STRICTLY-LESS-THAN REJECTS.          - TJM0101
015900     IF WS-FOUND-BALANCE-ABS < LK-MARGIN-REQUIRED
016200         MOVE 'REJECTED' TO LK-TRADE-STATUS
016300     ELSE
016400         SUBTRACT LK-MARGIN-REQUIRED
016500             FROM MARG-ACCT-BALANCE (MARG-ACCT-IDX)
016600         MOVE 'CLEARED ' TO LK-TRADE-STATUS.
016800
016900 300-EXIT.
017000     EXIT.
017100
017200 900-INIT-RESULT.
017300     MOVE 'INITIALIZING RESULT AREA' TO WS-PROGRAM-STATUS.
017400     MOVE 0       TO LK-MARGIN-REQUIRED.
017500     MOVE 'PENDING ' TO LK-TRADE-STATUS.
017600     MOVE 'YES'   TO LK-ACCOUNT-FOUND-SW.
017700     IF MARGENG-TEST-MODE
017800         DISPLAY 'MARGENG CALL NUMBER: ' WS-CALL-COUNT
017900     END-IF.
018000
018100 900-EXIT.
018200     EXIT.
018300
018400***** END OF PROGRAM MARGENG *************************************
