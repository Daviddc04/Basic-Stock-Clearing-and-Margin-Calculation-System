000100******************************************************************
000200* PROGRAM:  MARGCLR                                              *
000300*                                                                *
000400* AUTHOR :  R. L. HALVERSEN                                      *
000500*           MERIDIAN SECURITIES CORP. - EDP DIVISION             *
000600*                                                                *
000700* NIGHTLY STOCK TRADE CLEARING AND MARGIN CALCULATION RUN.       *
000800* BUILDS THE STANDARD 10-ACCOUNT TABLE, READS THE DAY'S TRADE    *
000900* REQUESTS, CALLS MARGENG ONCE PER TRADE TO CALCULATE MARGIN     *
001000* AND CLEAR OR REJECT THE TRADE, WRITES EVERY TRADE TO THE       *
001100* LEDGER FILE, REWRITES THE ACCOUNT MASTER WITH CLOSING          *
001200* BALANCES, AND PRINTS THE RUN REPORT.                           *
001300*                                                                *
001400* FILES USED:                                                    *
001500*   ACCOUNTS    - CLIENT ACCOUNT MASTER (BUILT, THEN REGENERATED)*
001600*   TRADES-IN   - INCOMING TRADE REQUESTS, ARRIVAL ORDER         *
001700*   TRADES-OUT  - TRADE LEDGER, ONE RECORD PER TRADE PROCESSED   *
001800*   RUN-REPORT  - PRINTED RUN REPORT                             *
001900*                                                                *
002000* SUBPROGRAMS CALLED:                                            *
002100*   MARGENG     - MARGIN CALCULATION / CLEARING ENGINE           *
002200******************************************************************
002300* AMENDMENT HISTORY                                               *
002400* ----------------                                               *
002500* DATE-WRITTEN.  02/20/89.                                       *
002600* 89-02-20  RLH  ORIGINAL PROGRAM - REPLACES THE MANUAL MARGIN   *
002700*                CLERK'S CLEARING LOG.                           *
002800* 90-07-08  RLH  ADDED RUN-REPORT CLOSING BALANCE SECTION PER    *
002900*                AUDIT REQUEST FROM CONTROLLER'S OFFICE.         *
003000* 92-01-14  TJM  ACCOUNT TABLE RAISED FROM A FIXED LITERAL LIST  *
003100*                TO A PERFORM-VARYING BUILD - TABLE SIZE NOW     *
003200*                COMES FROM MARGACCT COPYBOOK.                   *
003300* 95-05-23  DMK  ADDED UPSI-0 SWITCH TO SUPPRESS DETAIL LINES ON *
003400*                HIGH-VOLUME DAYS - OPS REQUEST EDP-95-071.      *
003500* 98-12-04  DMK  Y2K REVIEW - CREATED-DATE STAMPED FROM THE      *
003600*                SYSTEM DATE; FUNCTION CURRENT-DATE RETURNS A    *
003700*                4-DIGIT YEAR, NO CHANGE REQUIRED.               *
003800*                CR-1998-0233.                                   *
003900* 00-03-02  DMK  Y2K FOLLOW-UP - CONFIRMED LDG-CREATED-YY VIEW   *
004000*                CARRIES THE FULL 4-DIGIT YEAR.  CR-2000-0019.   *
004100* 01-06-19  TJM  TIGHTENED THE BALANCE SUFFICIENCY EDIT TO MATCH *
004200*                MARGENG'S ZERO-BALANCE FIX.  REQUEST EDP-2001-  *
004300*                054.                                            *
004400* 04-09-30  RLH  ACCOUNTS FILE IS NOW FULLY REGENERATED AT EOJ   *
004500*                RATHER THAN REWRITTEN RECORD-BY-RECORD - AVOIDS *
004600*                RESTART PROBLEMS IF THE RUN ABENDS MID-FILE.    *
004700******************************************************************
004800 IDENTIFICATION DIVISION.
004900 PROGRAM-ID.    MARGCLR.
005000 AUTHOR.        R. L. HALVERSEN.
005100 INSTALLATION.  MERIDIAN SECURITIES CORP.
005200 DATE-WRITTEN.  02/20/89.
005300 DATE-COMPILED.
005400 SECURITY.      COMPANY CONFIDENTIAL.
005500******************************************************************
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER.   IBM-370.
005900 OBJECT-COMPUTER.   IBM-370.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM
006200     UPSI-0 ON STATUS IS DETAIL-LISTING-REQUESTED.
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT ACCOUNTS-MASTER-FILE  ASSIGN TO UT-S-ACCOUNT
006600            ORGANIZATION IS SEQUENTIAL
006700            FILE STATUS IS WS-ACCOUNTS-STATUS.
006800     SELECT TRADES-IN-FILE        ASSIGN TO UT-S-TRADEIN
006900            ORGANIZATION IS SEQUENTIAL
007000            FILE STATUS IS WS-TRADES-IN-STATUS.
007100     SELECT TRADES-OUT-FILE       ASSIGN TO UT-S-TRADEOT
007200            ORGANIZATION IS SEQUENTIAL
007300            FILE STATUS IS WS-TRADES-OUT-STATUS.
007400     SELECT RUN-REPORT-FILE       ASSIGN TO UT-S-PRTOUT
007500            ORGANIZATION IS SEQUENTIAL
007600            FILE STATUS IS WS-RUN-REPORT-STATUS.
007700******************************************************************
007800 DATA DIVISION.
007900 FILE SECTION.
008000
008100 FD  ACCOUNTS-MASTER-FILE
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD.
008400 01  FD-ACCT-MASTER-REC.
008500     05  FD-ACCT-CLIENT-ID        PIC X(10).
008600     05  FD-ACCT-BALANCE          PIC S9(17)V99.
008700     05  FILLER                   PIC X(51).
008800
008900 FD  TRADES-IN-FILE
009000     RECORDING MODE IS F
009100     LABEL RECORDS ARE STANDARD.
009200 01  FD-TRADE-REQUEST-REC.
009300     05  FD-TR-CLIENT-ID          PIC X(10).
009400     05  FD-TR-SYMBOL             PIC X(08).
009500     05  FD-TR-QUANTITY-IN        PIC X(05).
009600     05  FD-TR-QUANTITY-NUM  REDEFINES FD-TR-QUANTITY-IN
009700                                  PIC 9(05).
009800     05  FD-TR-PRICE-IN           PIC X(09).
009900     05  FD-TR-PRICE-NUM     REDEFINES FD-TR-PRICE-IN
010000                                  PIC 9(07)V99.
010100     05  FILLER                   PIC X(08).
010200
010300 FD  TRADES-OUT-FILE
010400     RECORDING MODE IS F
010500     LABEL RECORDS ARE STANDARD.
010600 01  FD-TRADE-LEDGER-REC          PIC X(80).
010700
010800 FD  RUN-REPORT-FILE
010900     RECORDING MODE IS F
011000     LABEL RECORDS ARE STANDARD.
011100 01  FD-REPORT-LINE               PIC X(132).
011200******************************************************************
011300 WORKING-STORAGE SECTION.
011400
011500 01  WS-PROGRAM-STATUS-AREA.
011600     05  WS-PROGRAM-STATUS        PIC X(30)     VALUE SPACES.
011700 01  WS-PROGRAM-STATUS-CODE  REDEFINES WS-PROGRAM-STATUS-AREA.
011800     05  WS-STATUS-PHASE-CD       PIC X(04).
011900     05  FILLER                   PIC X(26).
012000
012100 01  WS-FILE-STATUS-FIELDS.
012200     05  WS-ACCOUNTS-STATUS       PIC X(02)     VALUE '00'.
012300         88  ACCOUNTS-OK                        VALUE '00'.
012400         88  ACCOUNTS-EOF                       VALUE '10'.
012500     05  WS-TRADES-IN-STATUS      PIC X(02)     VALUE '00'.
012600         88  TRADES-IN-OK                       VALUE '00'.
012700         88  TRADES-IN-EOF                      VALUE '10'.
012800     05  WS-TRADES-OUT-STATUS     PIC X(02)     VALUE '00'.
012900         88  TRADES-OUT-OK                      VALUE '00'.
013000     05  WS-RUN-REPORT-STATUS     PIC X(02)     VALUE '00'.
013100         88  RUN-REPORT-OK                      VALUE '00'.
013150     05  FILLER                   PIC X(08)     VALUE SPACES.
013200
013300 01  WS-SWITCHES.
013400     05  WS-TRADES-EOF-SW         PIC X(03)     VALUE 'NO '.
013500         88  TRADES-EOF                         VALUE 'YES'.
013550     05  FILLER                   PIC X(05)     VALUE SPACES.
013600
013700 01  WS-SUBSCRIPTS.
013800     05  WS-ACCT-BUILD-SUB        PIC S9(4) COMP VALUE +0.
013900     05  WS-ACCT-BUILD-SUB-ED     PIC 9(03)      VALUE 0.
014000     05  WS-LINE-COUNT            PIC S9(3) COMP VALUE +0.
014100     05  WS-PAGE-COUNT            PIC S9(3) COMP VALUE +0.
014150     05  FILLER                   PIC X(04)     VALUE SPACES.
014200
014300 01  WS-TRADE-ID-CTR              PIC S9(9) COMP VALUE +0.
014400
014500 01  WS-RUN-TOTALS.
014600     05  WS-TOTAL-TRADES          PIC S9(7) COMP VALUE +0.
014700     05  WS-CLEARED-COUNT         PIC S9(7) COMP VALUE +0.
014800     05  WS-REJECTED-COUNT        PIC S9(7) COMP VALUE +0.
014850     05  FILLER                   PIC X(06)      VALUE SPACES.
014900
015000 01  WS-CURRENT-DATE-FIELDS.
015010     05  WS-RAW-CURRENT-DATE      PIC X(21)     VALUE SPACES.
015020 01  WS-CURRENT-DATE-VIEW REDEFINES WS-CURRENT-DATE-FIELDS.
015030     05  WS-CURRENT-DATE.
015040         10  WS-CUR-YEAR          PIC 9(04).
015050         10  WS-CUR-MONTH         PIC 9(02).
015060         10  WS-CUR-DAY           PIC 9(02).
015070     05  WS-CUR-TIME-OF-DAY       PIC 9(06).
015080     05  FILLER                   PIC X(07).
015600
015700 01  WS-TRADE-REQUEST-REC.
015800     05  MARG-TR-CLIENT-ID        PIC X(10).
015900     05  MARG-TR-SYMBOL           PIC X(08).
016000     05  MARG-TR-QUANTITY         PIC 9(05).
016100     05  MARG-TR-PRICE            PIC 9(07)V99.
016150     05  FILLER                   PIC X(08)     VALUE SPACES.
016200
016300 01  WS-ENGINE-RESULT.
016400     05  WS-ENG-MARGIN-REQUIRED   PIC 9(15)V99.
016500     05  WS-ENG-TRADE-STATUS      PIC X(08).
016600     05  WS-ENG-FOUND-SW          PIC X(03).
016700         88  WS-ENG-ACCOUNT-FOUND         VALUE 'YES'.
016800         88  WS-ENG-ACCOUNT-NOT-FOUND     VALUE 'NO '.
016850     05  FILLER                   PIC X(06)     VALUE SPACES.
016900
017000 01  WS-TRADE-LEDGER-REC.
017100     05  LDG-TRADE-ID             PIC 9(09).
017200     05  LDG-CLIENT-ID            PIC X(10).
017300     05  LDG-SYMBOL               PIC X(08).
017400     05  LDG-QUANTITY             PIC 9(05).
017500     05  LDG-PRICE                PIC 9(07)V99.
017600     05  LDG-MARGIN-REQUIRED      PIC 9(15)V99.
017700     05  LDG-STATUS               PIC X(08).
017800     05  LDG-CREATED-DATE         PIC X(08).
017900     05  LDG-CREATED-DATE-YMD REDEFINES LDG-CREATED-DATE.
018000         10  LDG-CREATED-YY       PIC X(04).
018100         10  LDG-CREATED-MM       PIC X(02).
018200         10  LDG-CREATED-DD       PIC X(02).
018300     05  FILLER                   PIC X(06).
018400
018500 01  ACCT-MASTER-REC.
018600     05  ACCT-CLIENT-ID           PIC X(10).
018700     05  ACCT-BALANCE             PIC S9(17)V99.
018800     05  FILLER                   PIC X(51).
018900 01  ACCT-MASTER-REC-UNSIGNED REDEFINES ACCT-MASTER-REC.
019000     05  FILLER                   PIC X(10).
019100     05  ACCT-BALANCE-ABS         PIC 9(17)V99.
019200     05  FILLER                   PIC X(51).
019300
019400     COPY MARGACCT.
019500
019600 01  PRINT-LINE-AREA.
019700     05  PRINT-LINE               PIC X(132)    VALUE SPACES.
019800 01  PRINT-LINE-HEADING REDEFINES PRINT-LINE-AREA.
019900     05  HDG-FILLER-1             PIC X(10).
020000     05  HDG-REPORT-TITLE         PIC X(40).
020100     05  HDG-FILLER-2             PIC X(30).
020200     05  HDG-DATE-LIT             PIC X(05).
020300     05  HDG-RUN-DATE             PIC X(08).
020400     05  HDG-FILLER-3             PIC X(05).
020500     05  HDG-PAGE-LIT             PIC X(05).
020600     05  HDG-PAGE-NO              PIC ZZZ9.
020700     05  FILLER                   PIC X(25).
020800
020900 01  WS-DETAIL-LINE.
021000     05  FILLER                   PIC X(05)  VALUE SPACES.
021100     05  DTL-CLIENT-ID            PIC X(10).
021200     05  FILLER                   PIC X(03)  VALUE SPACES.
021300     05  DTL-SYMBOL               PIC X(08).
021400     05  FILLER                   PIC X(03)  VALUE SPACES.
021500     05  DTL-QUANTITY             PIC ZZZZ9.
021600     05  FILLER                   PIC X(03)  VALUE SPACES.
021700     05  DTL-PRICE                PIC ZZZ,ZZ9.99.
021800     05  FILLER                   PIC X(03)  VALUE SPACES.
021900     05  DTL-MARGIN               PIC ZZZ,ZZZ,ZZ9.99.
022000     05  FILLER                   PIC X(03)  VALUE SPACES.
022100     05  DTL-STATUS               PIC X(08).
022200     05  FILLER                   PIC X(57)  VALUE SPACES.
022300
022400 01  WS-SUMMARY-LINE.
022500     05  FILLER                   PIC X(05)  VALUE SPACES.
022600     05  SUM-CAPTION              PIC X(30)  VALUE SPACES.
022700     05  SUM-VALUE                PIC ZZZ,ZZ9.
022800     05  FILLER                   PIC X(94)  VALUE SPACES.
022900
023000 01  WS-BALANCE-LINE.
023100     05  FILLER                   PIC X(05)  VALUE SPACES.
023200     05  BAL-CLIENT-ID            PIC X(10).
023300     05  FILLER                   PIC X(05)  VALUE SPACES.
023400     05  BAL-CAPTION              PIC X(20)  VALUE SPACES.
023500     05  BAL-BALANCE              PIC ZZZ,ZZZ,ZZ9.99-.
023600     05  FILLER                   PIC X(72)  VALUE SPACES.
023700
023800 01  WS-ERROR-LINE.
023900     05  FILLER                   PIC X(01)  VALUE SPACES.
024000     05  ERR-LITERAL              PIC X(20)  VALUE
024100             '*** ACCT NOT FOUND:'.
024200     05  ERR-CLIENT-ID            PIC X(10).
024300     05  FILLER                   PIC X(101) VALUE SPACES.
024400
024500 01  WS-PROGRAM-DIAG-AREA.
024600     05  WS-DIAG-CALL-CTR         PIC S9(7) COMP VALUE +0.
024700******************************************************************
024800 PROCEDURE DIVISION.
024900
024910 0000-MAIN-PROCESS.
024920     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
024930     PERFORM 100-MAINLINE THRU 100-EXIT.
024940     PERFORM 999-CLEANUP.
024950*    999-CLEANUP NEVER RETURNS - IT ENDS IN STOP RUN.            RLH8902
025000 000-HOUSEKEEPING.
025100     MOVE 'MARGCLR - HOUSEKEEPING' TO WS-PROGRAM-STATUS.
025200     OPEN OUTPUT ACCOUNTS-MASTER-FILE.
025300     OPEN INPUT  TRADES-IN-FILE.
025400     OPEN OUTPUT TRADES-OUT-FILE.
025500     OPEN OUTPUT RUN-REPORT-FILE.
025600     IF NOT TRADES-IN-OK
025700         DISPLAY 'MARGCLR - TRADES-IN OPEN FAILED, STATUS = '
025800                  WS-TRADES-IN-STATUS
025900         GO TO 999-CLEANUP.
026000     MOVE FUNCTION CURRENT-DATE TO WS-RAW-CURRENT-DATE.
026100     PERFORM 050-BUILD-ACCOUNT-TABLE THRU 050-EXIT.
026200     PERFORM 070-WRITE-REPORT-HEADINGS THRU 070-EXIT.
026300
026400 000-EXIT.
026500     EXIT.
026600
026700 050-BUILD-ACCOUNT-TABLE.
026800*    STANDARD 10-ACCOUNT TABLE, CLIENT_001 THRU CLIENT_010,      TJM9201
026900*    OPENING BALANCE 10,000.00 EACH - LOADED FRESH EVERY RUN.    TJM9201
027000     MOVE 10 TO MARG-ACCT-COUNT.
027100     PERFORM 055-BUILD-ONE-ACCOUNT THRU 055-EXIT
027200             VARYING WS-ACCT-BUILD-SUB FROM 1 BY 1
027300             UNTIL WS-ACCT-BUILD-SUB > MARG-ACCT-COUNT.
027400
027500 050-EXIT.
027600     EXIT.
027700
027800 055-BUILD-ONE-ACCOUNT.
027900     MOVE SPACES TO MARG-ACCT-CLIENT-ID (WS-ACCT-BUILD-SUB).
028000     MOVE WS-ACCT-BUILD-SUB TO WS-ACCT-BUILD-SUB-ED.
028100     STRING 'CLIENT_' DELIMITED BY SIZE
028200             WS-ACCT-BUILD-SUB-ED DELIMITED BY SIZE
028300             INTO MARG-ACCT-CLIENT-ID (WS-ACCT-BUILD-SUB).
028400     MOVE 10000.00 TO MARG-ACCT-BALANCE (WS-ACCT-BUILD-SUB).
028500
028600 055-EXIT.
028700     EXIT.
028800
028900 070-WRITE-REPORT-HEADINGS.
029000     MOVE 'MARGCLR - WRITING REPORT HEADINGS' TO WS-PROGRAM-STATUS.
029100     ADD 1 TO WS-PAGE-COUNT.
029200     MOVE SPACES TO PRINT-LINE-AREA.
029300     MOVE 'DAILY TRADE CLEARING AND MARGIN RUN REPORT'
029400                                  TO HDG-REPORT-TITLE.
029500     MOVE 'DATE:' TO HDG-DATE-LIT.
029600     MOVE WS-CURRENT-DATE TO HDG-RUN-DATE.
029700     MOVE 'PAGE:' TO HDG-PAGE-LIT.
029800     MOVE WS-PAGE-COUNT  TO HDG-PAGE-NO.
029900     WRITE FD-REPORT-LINE FROM PRINT-LINE-HEADING
030000         AFTER ADVANCING TOP-OF-FORM.
030100     MOVE 0 TO WS-LINE-COUNT.
030200
030300 070-EXIT.
030400     EXIT.
030500
030600 100-MAINLINE.
030700     MOVE 'MARGCLR - MAINLINE' TO WS-PROGRAM-STATUS.
030800     PERFORM 800-READ-TRADES-IN THRU 800-EXIT.
030900     PERFORM 200-PROCESS-TRADE THRU 200-EXIT
031000             UNTIL TRADES-EOF.
031100
031200 100-EXIT.
031300     EXIT.
031400
031500 200-PROCESS-TRADE.
031600     MOVE 'MARGCLR - PROCESSING TRADE' TO WS-PROGRAM-STATUS.
031700     ADD 1 TO WS-TRADE-ID-CTR.
031800     MOVE 0       TO WS-ENG-MARGIN-REQUIRED.
031900     MOVE 'PENDING ' TO WS-ENG-TRADE-STATUS.
032000     MOVE 'YES'   TO WS-ENG-FOUND-SW.
032050     ADD 1 TO WS-DIAG-CALL-CTR.
032100     CALL 'MARGENG' USING WS-TRADE-REQUEST-REC,
032200                          WS-ENGINE-RESULT,
032300                          MARG-ACCOUNT-TABLE.
032400     ADD 1 TO WS-TOTAL-TRADES.
032500     IF WS-ENG-ACCOUNT-NOT-FOUND
032600         PERFORM 700-ERROR-DISPLAY THRU 700-EXIT.
032700     IF WS-ENG-TRADE-STATUS = 'CLEARED '
032800         ADD 1 TO WS-CLEARED-COUNT
032900     ELSE
033000         ADD 1 TO WS-REJECTED-COUNT.
033100     PERFORM 850-WRITE-LEDGER THRU 850-EXIT.
033200     IF DETAIL-LISTING-REQUESTED
033300         PERFORM 860-WRITE-DETAIL-LINE THRU 860-EXIT.
033400     PERFORM 800-READ-TRADES-IN THRU 800-EXIT.
033500
033600 200-EXIT.
033700     EXIT.
033800
033900 700-ERROR-DISPLAY.
034000     MOVE 'MARGCLR - ACCOUNT NOT FOUND DIAGNOSTIC' TO
034100                                  WS-PROGRAM-STATUS.
034200     MOVE SPACES          TO WS-ERROR-LINE.
034300     MOVE '*** ACCT NOT FOUND:' TO ERR-LITERAL.
034400     MOVE MARG-TR-CLIENT-ID TO ERR-CLIENT-ID.
034500     WRITE FD-REPORT-LINE FROM WS-ERROR-LINE
034600         AFTER ADVANCING 1 LINE.
034700     ADD 1 TO WS-LINE-COUNT.
034800
034900 700-EXIT.
035000     EXIT.
035100
035200 800-READ-TRADES-IN.
035300     MOVE 'MARGCLR - READING TRADES-IN' TO WS-PROGRAM-STATUS.
035400     READ TRADES-IN-FILE
035500         AT END
035600             MOVE 'YES' TO WS-TRADES-EOF-SW
035700             GO TO 800-EXIT.
035800     IF FD-TR-QUANTITY-NUM NOT NUMERIC
035900         OR FD-TR-PRICE-NUM NOT NUMERIC
036000         MOVE 'YES' TO WS-TRADES-EOF-SW
036100         DISPLAY 'MARGCLR - BAD TRADE RECORD SKIPPED: '
036200                  FD-TRADE-REQUEST-REC
036300         GO TO 800-EXIT.
036400     MOVE FD-TR-CLIENT-ID     TO MARG-TR-CLIENT-ID.
036500     MOVE FD-TR-SYMBOL        TO MARG-TR-SYMBOL.
036600     MOVE FD-TR-QUANTITY-NUM  TO MARG-TR-QUANTITY.
036700     MOVE FD-TR-PRICE-NUM     TO MARG-TR-PRICE.
036800
036900 800-EXIT.
037000     EXIT.
037100
037200 850-WRITE-LEDGER.
037300     MOVE 'MARGCLR - WRITING LEDGER RECORD' TO WS-PROGRAM-STATUS.
037400     MOVE WS-TRADE-ID-CTR         TO LDG-TRADE-ID.
037500     MOVE MARG-TR-CLIENT-ID       TO LDG-CLIENT-ID.
037600     MOVE MARG-TR-SYMBOL          TO LDG-SYMBOL.
037700     MOVE MARG-TR-QUANTITY        TO LDG-QUANTITY.
037800     MOVE MARG-TR-PRICE           TO LDG-PRICE.
037900     MOVE WS-ENG-MARGIN-REQUIRED  TO LDG-MARGIN-REQUIRED.
038000     MOVE WS-ENG-TRADE-STATUS     TO LDG-STATUS.
038100     MOVE WS-CURRENT-DATE         TO LDG-CREATED-DATE.
038200     MOVE WS-TRADE-LEDGER-REC     TO FD-TRADE-LEDGER-REC.
038300     WRITE FD-TRADE-LEDGER-REC.
038400
038500 850-EXIT.
038600     EXIT.
038700
038800 860-WRITE-DETAIL-LINE.
038900     MOVE 'MARGCLR - WRITING DETAIL LINE' TO WS-PROGRAM-STATUS.
039000     IF WS-LINE-COUNT > 50
039100         PERFORM 070-WRITE-REPORT-HEADINGS THRU 070-EXIT.
039200     MOVE SPACES          TO WS-DETAIL-LINE.
039300     MOVE LDG-CLIENT-ID   TO DTL-CLIENT-ID.
039400     MOVE LDG-SYMBOL      TO DTL-SYMBOL.
039500     MOVE LDG-QUANTITY    TO DTL-QUANTITY.
039600     MOVE LDG-PRICE       TO DTL-PRICE.
039700     MOVE LDG-MARGIN-REQUIRED TO DTL-MARGIN.
039800     MOVE LDG-STATUS      TO DTL-STATUS.
039900     WRITE FD-REPORT-LINE FROM WS-DETAIL-LINE
040000         AFTER ADVANCING 1 LINE.
040100     ADD 1 TO WS-LINE-COUNT.
040200
040300 860-EXIT.
040400     EXIT.
040500
040600 900-WRITE-SUMMARY.
040700     MOVE 'MARGCLR - WRITING SUMMARY SECTION' TO WS-PROGRAM-STATUS.
040800     WRITE FD-REPORT-LINE FROM SPACES AFTER ADVANCING 2 LINES.
040900     MOVE SPACES TO WS-SUMMARY-LINE.
041000     MOVE 'TOTAL TRADES PROCESSED. . . .' TO SUM-CAPTION.
041100     MOVE WS-TOTAL-TRADES TO SUM-VALUE.
041200     WRITE FD-REPORT-LINE FROM WS-SUMMARY-LINE
041300         AFTER ADVANCING 1 LINE.
041400     MOVE SPACES TO WS-SUMMARY-LINE.
041500     MOVE 'TRADES CLEARED . . . . . . . .' TO SUM-CAPTION.
041600     MOVE WS-CLEARED-COUNT TO SUM-VALUE.
041700     WRITE FD-REPORT-LINE FROM WS-SUMMARY-LINE
041800         AFTER ADVANCING 1 LINE.
041900     MOVE SPACES TO WS-SUMMARY-LINE.
042000     MOVE 'TRADES REJECTED. . . . . . . .' TO SUM-CAPTION.
042100     MOVE WS-REJECTED-COUNT TO SUM-VALUE.
042200     WRITE FD-REPORT-LINE FROM WS-SUMMARY-LINE
042300         AFTER ADVANCING 1 LINE.
042400
042500 900-EXIT.
042600     EXIT.
042700
042800 920-WRITE-ACCT-BALANCES.
042900     MOVE 'MARGCLR - WRITING ACCOUNT BALANCE SECTION' TO
043000                                  WS-PROGRAM-STATUS.
043100     WRITE FD-REPORT-LINE FROM SPACES AFTER ADVANCING 2 LINES.
043200     MOVE SPACES TO WS-BALANCE-LINE.
043300     MOVE 'CLOSING ACCOUNT BALANCES' TO BAL-CAPTION.
043400     WRITE FD-REPORT-LINE FROM WS-BALANCE-LINE
043500         AFTER ADVANCING 1 LINE.
043600     PERFORM 925-WRITE-ONE-BALANCE THRU 925-EXIT
043700             VARYING WS-ACCT-BUILD-SUB FROM 1 BY 1
043800             UNTIL WS-ACCT-BUILD-SUB > MARG-ACCT-COUNT.
043900
044000 920-EXIT.
044100     EXIT.
044200
044300 925-WRITE-ONE-BALANCE.
044400     MOVE SPACES TO WS-BALANCE-LINE.
044500     MOVE MARG-ACCT-CLIENT-ID (WS-ACCT-BUILD-SUB)
044600                           TO BAL-CLIENT-ID.
044700     MOVE 'CLOSING BALANCE' TO BAL-CAPTION.
044800     MOVE MARG-ACCT-BALANCE (WS-ACCT-BUILD-SUB)
044900                           TO BAL-BALANCE.
045000     WRITE FD-REPORT-LINE FROM WS-BALANCE-LINE
045100         AFTER ADVANCING 1 LINE.
045200
045300 925-EXIT.
045400     EXIT.
045500
045600 950-REWRITE-ACCOUNTS.
045700*    ACCOUNTS FILE IS REGENERATED FROM THE IN-STORAGE TABLE AT   RLH0409
045800*    EOJ RATHER THAN UPDATED RECORD-BY-RECORD DURING THE RUN.    RLH0409
045900     MOVE 'MARGCLR - REWRITING ACCOUNTS FILE' TO WS-PROGRAM-STATUS.
046000     PERFORM 958-REWRITE-ONE-ACCOUNT THRU 958-EXIT
046100             VARYING WS-ACCT-BUILD-SUB FROM 1 BY 1
046200             UNTIL WS-ACCT-BUILD-SUB > MARG-ACCT-COUNT.
046300
046400 950-EXIT.
046500     EXIT.
046600
046700 958-REWRITE-ONE-ACCOUNT.
046800     MOVE MARG-ACCT-CLIENT-ID (WS-ACCT-BUILD-SUB)
046900                           TO ACCT-CLIENT-ID.
047000     MOVE MARG-ACCT-BALANCE (WS-ACCT-BUILD-SUB)
047100                           TO ACCT-BALANCE.
047200     MOVE ACCT-MASTER-REC TO FD-ACCT-MASTER-REC.
047300     WRITE FD-ACCT-MASTER-REC.
047400
047500 958-EXIT.
047600     EXIT.
047700
047800 999-CLEANUP.
047900     MOVE 'MARGCLR - CLEANUP' TO WS-PROGRAM-STATUS.
048000     PERFORM 900-WRITE-SUMMARY THRU 900-EXIT.
048100     PERFORM 920-WRITE-ACCT-BALANCES THRU 920-EXIT.
048200     PERFORM 950-REWRITE-ACCOUNTS THRU 950-EXIT.
048300     CLOSE ACCOUNTS-MASTER-FILE.
048400     CLOSE TRADES-IN-FILE.
048500     CLOSE TRADES-OUT-FILE.
048600     CLOSE RUN-REPORT-FILE.
048700     DISPLAY 'MARGCLR - RUN COMPLETE - TRADES: ' WS-TOTAL-TRADES
048800              ' CLEARED: ' WS-CLEARED-COUNT
048900              ' REJECTED: ' WS-REJECTED-COUNT.
049000     STOP RUN.
049100
049200***** END OF PROGRAM MARGCLR *************************************
